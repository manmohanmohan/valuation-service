000100******************************************************************
000200*    COPYBOOK XFXRFLD                                            *
000300*    ZONE GENERIQUE D'UNE LIGNE DE TAUX DE CHANGE                 *
000400*    A INCORPORER PAR  COPY XFXRFLD REPLACING 'X' BY <PREFIXE>    *
000500*    USAGE 1 : PREFIXE FXR  (ARTICLE FICHIER FXRATE-FILE)         *
000600*    USAGE 2 : PREFIXE FX   (LIGNE DE LA TABLE EN MEMOIRE)        *
000700******************************************************************
000800    10  X-CCY-CODE                PIC X(03).
000900    10  X-FX-MULT                 PIC S9(3)V9(6).
001000*    RESERVE POUR EXTENSION FUTURE DE L'ARTICLE TAUX DE CHANGE
001100    10  X-FILLER                  PIC X(05).
