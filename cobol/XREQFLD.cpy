000100******************************************************************
000200*    COPYBOOK XREQFLD                                            *
000300*    ZONE GENERIQUE D'UNE DEMANDE DE VALORISATION DE COMPTE       *
000400*    A INCORPORER PAR  COPY XREQFLD REPLACING 'X' BY <PREFIXE>    *
000500*    USAGE 1 : PREFIXE REQ  (ARTICLE FICHIER ACCOUNT-REQUEST-FILE)*
000600*    USAGE 2 : PREFIXE RQ   (LIGNE DE LA TABLE EN MEMOIRE)        *
000700******************************************************************
000800    10  X-ACCOUNT-ID              PIC X(10).
000900    10  X-RPT-CCY                 PIC X(03).
001000*    RESERVE POUR EXTENSION FUTURE DE LA DEMANDE
001100    10  X-FILLER                  PIC X(05).
