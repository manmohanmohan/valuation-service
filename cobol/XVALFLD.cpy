000100******************************************************************
000200*    COPYBOOK XVALFLD                                            *
000300*    ZONE GENERIQUE D'UNE LIGNE DE VALORISATION DE COMPTE         *
000400*    A INCORPORER PAR  COPY XVALFLD REPLACING 'X' BY <PREFIXE>    *
000500*    USAGE 1 : PREFIXE VAL (ARTICLE FICHIER VALUATION-OUTPUT-FILE)*
000600******************************************************************
000700    10  X-ACCOUNT-ID              PIC X(10).
000800    10  X-COLL-VALUE              PIC S9(9)V9(2).
000900    10  X-MKT-VALUE               PIC S9(9)V9(2).
001000*    RESERVE POUR EXTENSION FUTURE DE LA VALORISATION
001100    10  X-FILLER                  PIC X(05).
