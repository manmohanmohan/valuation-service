000100******************************************************************
000200*    COPYBOOK XELGFLD                                            *
000300*    ZONE GENERIQUE D'UNE LIGNE D'ELIGIBILITE COLLATERAL          *
000400*    A INCORPORER PAR  COPY XELGFLD REPLACING 'X' BY <PREFIXE>    *
000500*    USAGE 1 : PREFIXE ELG  (ARTICLE FICHIER ELIGIBILITY-FILE)    *
000600*    USAGE 2 : PREFIXE EG   (LIGNE DE LA TABLE EN MEMOIRE)        *
000700******************************************************************
000800    10  X-ELIG-FLAG               PIC X(01).
000900    10  X-ASSET-ID                PIC X(10).
001000    10  X-ACCOUNT-ID              PIC X(10).
001100    10  X-DISC-RATE               PIC S9(1)V9(4).
001200*    RESERVE POUR EXTENSION FUTURE DE L'ARTICLE ELIGIBILITE
001300    10  X-FILLER                  PIC X(05).
