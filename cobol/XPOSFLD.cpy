000100******************************************************************
000200*    COPYBOOK XPOSFLD                                            *
000300*    ZONE GENERIQUE D'UNE LIGNE DE POSITION COMPTE/VALEUR         *
000400*    A INCORPORER PAR  COPY XPOSFLD REPLACING 'X' BY <PREFIXE>    *
000500*    USAGE 1 : PREFIXE POS  (ARTICLE FICHIER POSITION-FILE)       *
000600*    USAGE 2 : PREFIXE PT   (LIGNE DE LA TABLE EN MEMOIRE)        *
000700******************************************************************
000800    10  X-ACCOUNT-ID              PIC X(10).
000900    10  X-ASSET-ID                PIC X(10).
001000    10  X-QUANTITY                PIC S9(7).
001100*    RESERVE POUR EXTENSION FUTURE DE L'ARTICLE POSITION
001200    10  X-FILLER                  PIC X(03).
