000100*********************************************************
000200* PROGRAMME CVALDRV                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE PROGRAMME EST LE PILOTE DU BATCH DE VALORISATION   *
000600* DE FIN DE JOURNEE DES COMPTES DE GARDE/COURTAGE.      *
000700* IL CHARGE LES POSITIONS, LES COURS, LES ELIGIBILITES  *
000800* COLLATERAL ET LES TAUX DE CHANGE, PUIS APPELLE LA     *
000900* CALCULETTE CVALCALC POUR CHAQUE COMPTE DEMANDE ET     *
001000* ECRIT UNE LIGNE DE VALORISATION PAR COMPTE TROUVE.    *
001100*                                                       *
001200*********************************************************
001300*---------------------------------------------------------------*
001400*    HISTORIQUE DES MODIFICATIONS                               *
001500*---------------------------------------------------------------*
001600* 15/04/87 JRM  CREATION INITIALE DU PILOTE - LOT VALO01        *
001700* 02/09/87 JRM  AJOUT CONTROLE FILE STATUS A L'OUVERTURE         *
001800* 11/01/88 DPL  CORRECTIF BOUCLE CHARGEMENT TABLE PRIX - INC0042 *
001900* 23/06/88 DPL  AJOUT TRACE CONSOLE NOMBRE DE LIGNES CHARGEES    *
002000* 30/11/88 JRM  REVUE TAILLE TABLES (TICKET VALO-0051)           *
002100* 14/03/89 BPR  CORRECTIF COMPTE ABSENT DES POSITIONS - INC0077  *
002200* 19/09/89 BPR  AJOUT DATE DU JOUR EN ENTETE DE TRACE            *
002300* 02/05/90 JRM  MISE A NIVEAU COMMENTAIRES PARAGRAPHES           *
002400* 27/11/90 DPL  AJOUT TOTAUX DE CONTROLE FIN DE TRAITEMENT       *
002500* 08/02/91 BPR  CORRECTIF DEVISE DE RESTITUTION NON TROUVEE      *
002600* 17/07/91 JRM  AJOUT REDEFINES VUE EDITEE DES TOTAUX            *
002700* 05/01/92 DPL  REVUE NOM PARAGRAPHES SELON NORME LOT VALO       *
002800* 22/08/92 BPR  CORRECTIF ORDRE DE RESTITUTION DES COMPTES       *
002900* 13/02/93 JRM  AJOUT COMMENTAIRES BANNIERE PARAGRAPHES MAJEURS  *
003000* 09/10/93 DPL  REVUE GESTION FILE STATUS FICHIER SORTIE         *
003100* 21/04/94 BPR  AUGMENTATION TAILLE TABLE ELIGIBILITE - INC0133  *
003200* 03/12/94 JRM  NETTOYAGE ZONES DE TRAVAIL INUTILISEES           *
003300* 16/06/95 DPL  CORRECTIF LECTURE TAUX DE CHANGE DOUBLONS        *
003400* 30/01/96 BPR  AJOUT TRACE FIN DE LOT (NB COMPTES VALORISES)    *
003500* 11/09/96 JRM  REVUE PERFORMANCE BOUCLE RECH-COMPTE             *
003600* 25/03/97 DPL  CORRECTIF ARRONDI REMONTE PAR CVALCALC - INC0189 *
003700* 08/10/97 BPR  PASSAGE COMP POUR LES COMPTEURS DE LIGNES        *
003800* 19/02/98 JRM  PREPARATION PASSAGE AN2000 - PHASE 1             *
003900* 14/09/98 DPL  PASSAGE AN2000 - DATE DU JOUR SUR 4 POSITIONS    *
004000* 22/01/99 BPR  PASSAGE AN2000 - RECETTE SOLDEE - TICKET Y2K-031 *
004100* 06/07/99 JRM  NETTOYAGE FINAL PASSAGE AN2000                   *
004200* 17/03/00 DPL  CORRECTIF LIBELLE TRACE CONSOLE                  *
004300* 09/11/01 BPR  AJOUT CONTROLE NON NUMERIQUE SUR QUANTITY        *
004400* 04/05/04 JRM  REVUE COMMENTAIRES SUITE AUDIT INTERNE           *
004500* 12/08/09 DPL  AUGMENTATION TAILLE TABLE POSITION - INC0311     *
004600*---------------------------------------------------------------*
004700 
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    CVALDRV.
005000 AUTHOR.        J. R. MERCIER.
005100 INSTALLATION.  DIRECTION DES SYSTEMES - LOT VALORISATION.
005200 DATE-WRITTEN.  15/04/87.
005300 DATE-COMPILED.
005400 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.
005500 
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.        IBM-370.
005900 OBJECT-COMPUTER.        IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS NUM-CLASS   IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS TRACE-ON
006400            OFF STATUS IS TRACE-OFF.
006500 
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT  POSITION-FILE    ASSIGN TO POSITFIC
006900                               ORGANIZATION LINE SEQUENTIAL
007000                               FILE STATUS  POS-FS.
007100 
007200     SELECT  PRICE-FILE       ASSIGN TO PRIXFIC
007300                               ORGANIZATION LINE SEQUENTIAL
007400                               FILE STATUS  PRC-FS.
007500 
007600     SELECT  ELIGIBILITY-FILE ASSIGN TO ELIGFIC
007700                               ORGANIZATION LINE SEQUENTIAL
007800                               FILE STATUS  ELG-FS.
007900 
008000     SELECT  FXRATE-FILE      ASSIGN TO TAUXFIC
008100                               ORGANIZATION LINE SEQUENTIAL
008200                               FILE STATUS  FXR-FS.
008300 
008400     SELECT  ACCOUNT-REQUEST-FILE
008500                               ASSIGN TO COMPTFIC
008600                               ORGANIZATION LINE SEQUENTIAL
008700                               FILE STATUS  REQ-FS.
008800 
008900     SELECT  VALUATION-OUTPUT-FILE
009000                               ASSIGN TO VALOFIC
009100                               ORGANIZATION LINE SEQUENTIAL
009200                               FILE STATUS  VAL-FS.
009300 
009400 DATA DIVISION.
009500 FILE SECTION.
009600*----------------------------------------------------------------*
009700*   ARTICLE FICHIER POSITION (10+10+7)                           *
009800*----------------------------------------------------------------*
009900 FD  POSITION-FILE
010000     RECORD CONTAINS 30 CHARACTERS
010100     LABEL RECORD IS STANDARD.
010200 01  POS-POSREC.
010300     COPY XPOSFLD REPLACING 'X' BY 'POS'.
010400 
010500*----------------------------------------------------------------*
010600*   ARTICLE FICHIER COURS DE VALEUR (10+11+3)                    *
010700*----------------------------------------------------------------*
010800 FD  PRICE-FILE
010900     RECORD CONTAINS 29 CHARACTERS
011000     LABEL RECORD IS STANDARD.
011100 01  PRC-PRICEREC.
011200     COPY XPRCFLD REPLACING 'X' BY 'PRC'.
011300 
011400*----------------------------------------------------------------*
011500*   ARTICLE FICHIER ELIGIBILITE COLLATERAL (1+10+10+5)           *
011600*----------------------------------------------------------------*
011700 FD  ELIGIBILITY-FILE
011800     RECORD CONTAINS 31 CHARACTERS
011900     LABEL RECORD IS STANDARD.
012000 01  ELG-ELIGREC.
012100     COPY XELGFLD REPLACING 'X' BY 'ELG'.
012200 
012300*----------------------------------------------------------------*
012400*   ARTICLE FICHIER TAUX DE CHANGE (3+9)                         *
012500*----------------------------------------------------------------*
012600 FD  FXRATE-FILE
012700     RECORD CONTAINS 17 CHARACTERS
012800     LABEL RECORD IS STANDARD.
012900 01  FXR-FXRATEREC.
013000     COPY XFXRFLD REPLACING 'X' BY 'FXR'.
013100 
013200*----------------------------------------------------------------*
013300*   ARTICLE FICHIER DEMANDE DE VALORISATION (10+3)                *
013400*----------------------------------------------------------------*
013500 FD  ACCOUNT-REQUEST-FILE
013600     RECORD CONTAINS 18 CHARACTERS
013700     LABEL RECORD IS STANDARD.
013800 01  REQ-REQUESTREC.
013900     COPY XREQFLD REPLACING 'X' BY 'REQ'.
014000 
014100*----------------------------------------------------------------*
014200*   ARTICLE FICHIER VALORISATION EN SORTIE (10+11+11)            *
014300*----------------------------------------------------------------*
014400 FD  VALUATION-OUTPUT-FILE
014500     RECORD CONTAINS 37 CHARACTERS
014600     LABEL RECORD IS STANDARD.
014700 01  VAL-VALOUTREC.
014800     COPY XVALFLD REPLACING 'X' BY 'VAL'.
014900 
015000 WORKING-STORAGE SECTION.
015100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
015200 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
015300-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
015400-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
015500 
015600 01  VERSION               PIC X(23) VALUE 'CVALDRV  08 DU 12/08/09'.
015700 
015800*--- FILE STATUS DE CHAQUE FICHIER ----------------------------
015900 01  POS-FS                PIC XX.
016000 01  PRC-FS                PIC XX.
016100 01  ELG-FS                PIC XX.
016200 01  FXR-FS                PIC XX.
016300 01  REQ-FS                PIC XX.
016400 01  VAL-FS                PIC XX.
016500 
016600*--- COMMUTATEURS DE FIN DE FICHIER ---------------------------
016700 01  W-SWITCHES.
016800     05  W-POS-EOF-SW      PIC X  VALUE 'N'.
016900         88  W-POS-EOF            VALUE 'Y'.
017000     05  W-PRC-EOF-SW      PIC X  VALUE 'N'.
017100         88  W-PRC-EOF            VALUE 'Y'.
017200     05  W-ELG-EOF-SW      PIC X  VALUE 'N'.
017300         88  W-ELG-EOF            VALUE 'Y'.
017400     05  W-FXR-EOF-SW      PIC X  VALUE 'N'.
017500         88  W-FXR-EOF            VALUE 'Y'.
017600     05  W-REQ-EOF-SW      PIC X  VALUE 'N'.
017700         88  W-REQ-EOF            VALUE 'Y'.
017800     05  W-POS-TROUVE-SW   PIC X  VALUE 'N'.
017900         88  W-POS-TROUVE         VALUE 'Y'.
018000 
018100*--- COMPTEURS DE LIGNES CHARGEES (COMP POUR RAPIDITE) ---------
018200 01  W-COMPTEURS.
018300     05  W-REQ-COUNT       PIC S9(4)  COMP  VALUE ZERO.            INC0311
018400     05  W-POS-COUNT       PIC S9(4)  COMP  VALUE ZERO.            INC0311
018500     05  W-PRC-COUNT       PIC S9(4)  COMP  VALUE ZERO.            INC0311
018600     05  W-ELG-COUNT       PIC S9(4)  COMP  VALUE ZERO.            INC0311
018700     05  W-FXR-COUNT       PIC S9(4)  COMP  VALUE ZERO.            INC0311
018800     05  W-CPT-COMPTES-OK  PIC S9(4)  COMP  VALUE ZERO.            INC0311
018900 
019000*--- INDICES DE PARCOURS DE TABLE (COMP) ------------------------
019100 01  W-INDICES.
019200     05  IND-REQ           PIC S9(4)  COMP  VALUE ZERO.            INC0311
019300     05  IND-POS           PIC S9(4)  COMP  VALUE ZERO.            INC0311
019400 
019500*--- TABLE DES COMPTES DEMANDES (ORDRE DE LA DEMANDE CONSERVE) --
019600 01  W-REQUEST-TABLE.
019700     05  W-RQ-ROW OCCURS 500 TIMES INDEXED BY IDX-RQ.             VALO0051
019800         COPY XREQFLD REPLACING 'X' BY 'RQ'.
019900 
020000*--- TABLE DES POSITIONS (TOUTES LIGNES LUES DU FICHIER) --------
020100 01  W-POSITION-TABLE.
020200     05  W-PT-ROW OCCURS 5000 TIMES INDEXED BY IDX-PT.             INC0311
020300         COPY XPOSFLD REPLACING 'X' BY 'PT'.
020400 
020500*    VUE ALTERNATIVE DE LA QUANTITE EN GRANDEUR ABSOLUE, UTILISEE
020600*    PAR LA TRACE DE CONTROLE DES POSITIONS A DECOUVERT (COURT)
020700 01  W-PT-ROW-SIGNE REDEFINES W-PT-ROW.                           CR170791
020800     05  W-PT-SIGNE-ROW OCCURS 5000 TIMES INDEXED BY IDX-PTS.     CR170791
020900         05  PTS-ACCOUNT-ID   PIC X(10).
021000         05  PTS-ASSET-ID     PIC X(10).
021100         05  PTS-QUANTITE-Z   PIC S9(7).
021200         05  PTS-FILLER       PIC X(03).
021300 
021400*--- TABLE DES COURS (TOUTES LIGNES LUES DU FICHIER) ------------
021500 01  W-PRICE-TABLE.
021600     05  W-PC-ROW OCCURS 2000 TIMES INDEXED BY IDX-PC.
021700         COPY XPRCFLD REPLACING 'X' BY 'PC'.
021800 
021900*--- TABLE DES ELIGIBILITES (TOUTES LIGNES LUES DU FICHIER) -----
022000 01  W-ELIGIBILITY-TABLE.
022100     05  W-EG-ROW OCCURS 5000 TIMES INDEXED BY IDX-EG.
022200         COPY XELGFLD REPLACING 'X' BY 'EG'.
022300 
022400*--- TABLE DES TAUX DE CHANGE (TOUTE LA TABLE, NON FILTREE) -----
022500 01  W-FXRATE-TABLE.
022600     05  W-FX-ROW OCCURS 200 TIMES INDEXED BY IDX-FX.             CR160695
022700         COPY XFXRFLD REPLACING 'X' BY 'FX'.
022800 
022900*    VUE DE DEPOUILLEMENT DU MULTIPLICATEUR DE CHANGE, PARTIE
023000*    ENTIERE ET PARTIE DECIMALE SEPAREES, POUR TRACE CONSOLE
023100 01  W-FX-ROW-ECLATEE REDEFINES W-FX-ROW.                         CR160695
023200     05  W-FXE-ROW OCCURS 200 TIMES INDEXED BY IDX-FXE.           CR160695
023300         05  FXE-CCY-CODE     PIC X(03).
023400         05  FXE-MULT-ENTIER  PIC S9(3).
023500         05  FXE-MULT-DECIM   PIC 9(6).
023600         05  FXE-FILLER       PIC X(05).
023700 
023800*--- DEVISE DE RESTITUTION DU LOT (IDENTIQUE SUR TOUTE LA DEMANDE)
023900 01  W-REPORT-CURRENCY     PIC X(03)  VALUE SPACES.
024000 
024100*--- ZONE DE RETOUR DE LA CALCULETTE CVALCALC --------------------
024200 01  W-COLLATERAL-VALUE    PIC S9(9)V9(2) VALUE ZERO.
024300 01  W-MARKET-VALUE        PIC S9(9)V9(2) VALUE ZERO.
024400 01  CR                    PIC 9(2)       VALUE ZERO.
024500 01  RC                    PIC 9(2)       VALUE ZERO.
024600 
024700*--- TOTAUX DE CONTROLE FIN DE LOT --------------------------------
024800 01  W-TOTAUX-CONTROLE.
024900     05  W-TOT-COLLATERAL  PIC S9(11)V9(2) VALUE ZERO.
025000     05  W-TOT-MARKET      PIC S9(11)V9(2) VALUE ZERO.
025100 
025200*    VUE EDITEE DES TOTAUX DE CONTROLE POUR LA TRACE DE FIN DE LOT
025300*    (ZONE INDEPENDANTE, ALIMENTEE PAR MOVE AVANT LA TRACE CAR LES
025400*    CARACTERES D'EDITION NE TIENNENT PAS DANS LA ZONE ZONEE)
025500 01  W-TOTAUX-EDITES.
025600     05  W-TOT-COLLATERAL-ED PIC Z(10)9.99-.
025700     05  W-TOT-MARKET-ED     PIC Z(10)9.99-.
025800 
025900*--- DATE DU JOUR POUR L'ENTETE DE TRACE (PASSAGE AN2000) --------
026000 01  W-DATE-JOUR           PIC 9(8)   VALUE ZERO.
026100 01  W-DATE-JOUR-R REDEFINES W-DATE-JOUR.
026200     05  W-DATE-SIECLE     PIC 9(2).
026300     05  W-DATE-ANNEE      PIC 9(2).
026400     05  W-DATE-MOIS       PIC 9(2).
026500     05  W-DATE-JJ         PIC 9(2).
026600 
026700 PROCEDURE DIVISION.
026800*=================================================================
026900 
027000***************************************************************
027100* PARAGRAPHE PRINCIPAL - SEQUENCEMENT DU LOT VALORISATION      *
027200***************************************************************
027300 0000-TRAITEMENT-PRINCIPAL.
027400 
027500     ACCEPT W-DATE-JOUR FROM DATE YYYYMMDD                         Y2K9814
027600     DISPLAY 'CVALDRV - DEBUT DU LOT VALORISATION DU '
027700             W-DATE-JJ '/' W-DATE-MOIS '/' W-DATE-SIECLE W-DATE-ANNEE
027800 
027900     PERFORM 1000-OUVERTURE-FICHIERS
028000        THRU 1000-OUVERTURE-FICHIERS-EXIT
028100 
028200     PERFORM 2000-CHARGEMENT-TABLES
028300        THRU 2000-CHARGEMENT-TABLES-EXIT
028400 
028500     PERFORM 3000-TRAITE-COMPTES-DEMANDES
028600        THRU 3000-TRAITE-COMPTES-DEMANDES-EXIT
028700 
028800     PERFORM 9000-FERMETURE-FICHIERS
028900        THRU 9000-FERMETURE-FICHIERS-EXIT
029000 
029100     MOVE W-TOT-COLLATERAL TO W-TOT-COLLATERAL-ED
029200     MOVE W-TOT-MARKET     TO W-TOT-MARKET-ED
029300 
029400     DISPLAY 'CVALDRV - FIN DU LOT - COMPTES VALORISES : '
029500             W-CPT-COMPTES-OK
029600     DISPLAY 'CVALDRV - TOTAL COLLATERAL  (CONTROLE) : '
029700             W-TOT-COLLATERAL-ED
029800     DISPLAY 'CVALDRV - TOTAL MARKET-VALUE (CONTROLE) : '
029900             W-TOT-MARKET-ED
030000 
030100     STOP RUN
030200     .
030300 
030400***************************************************************
030500* OUVERTURE DE TOUS LES FICHIERS DU LOT ET CONTROLE FILE STATUS*
030600***************************************************************
030700 1000-OUVERTURE-FICHIERS.
030800 
030900     OPEN INPUT  ACCOUNT-REQUEST-FILE
031000     IF REQ-FS NOT = '00'                                         CR020987
031100        DISPLAY 'CVALDRV - ERREUR OUVERTURE COMPTFIC FS=' REQ-FS
031200        MOVE 90 TO CR
031300     END-IF
031400 
031500     OPEN INPUT  POSITION-FILE
031600     IF POS-FS NOT = '00'                                         CR020987
031700        DISPLAY 'CVALDRV - ERREUR OUVERTURE POSITFIC FS=' POS-FS
031800        MOVE 90 TO CR
031900     END-IF
032000 
032100     OPEN INPUT  PRICE-FILE
032200     IF PRC-FS NOT = '00'                                         CR020987
032300        DISPLAY 'CVALDRV - ERREUR OUVERTURE PRIXFIC  FS=' PRC-FS
032400        MOVE 90 TO CR
032500     END-IF
032600 
032700     OPEN INPUT  ELIGIBILITY-FILE
032800     IF ELG-FS NOT = '00'                                         CR020987
032900        DISPLAY 'CVALDRV - ERREUR OUVERTURE ELIGFIC  FS=' ELG-FS
033000        MOVE 90 TO CR
033100     END-IF
033200 
033300     OPEN INPUT  FXRATE-FILE
033400     IF FXR-FS NOT = '00'                                         CR020987
033500        DISPLAY 'CVALDRV - ERREUR OUVERTURE TAUXFIC  FS=' FXR-FS
033600        MOVE 90 TO CR
033700     END-IF
033800 
033900     OPEN OUTPUT VALUATION-OUTPUT-FILE
034000     IF VAL-FS NOT = '00'                                         CR020987
034100        DISPLAY 'CVALDRV - ERREUR OUVERTURE VALOFIC  FS=' VAL-FS
034200        MOVE 90 TO CR
034300     END-IF
034400 
034500     IF CR NOT = ZERO
034600        DISPLAY 'CVALDRV - ARRET ANORMAL A L OUVERTURE DES FICHIERS'
034700        STOP RUN
034800     END-IF
034900     .
035000 1000-OUVERTURE-FICHIERS-EXIT.
035100     EXIT.
035200 
035300***************************************************************
035400* CHARGEMENT EN MEMOIRE DES 5 FICHIERS D'ENTREE (TABLE SCAN)   *
035500***************************************************************
035600 2000-CHARGEMENT-TABLES.
035700 
035800     PERFORM 2100-CHARGE-COMPTES
035900        THRU 2100-CHARGE-COMPTES-EXIT
036000 
036100     PERFORM 2200-CHARGE-POSITIONS
036200        THRU 2200-CHARGE-POSITIONS-EXIT
036300 
036400     PERFORM 2300-CHARGE-PRIX
036500        THRU 2300-CHARGE-PRIX-EXIT
036600 
036700     PERFORM 2400-CHARGE-ELIGIBILITE
036800        THRU 2400-CHARGE-ELIGIBILITE-EXIT
036900 
037000     PERFORM 2500-CHARGE-TAUX-CHANGE
037100        THRU 2500-CHARGE-TAUX-CHANGE-EXIT
037200 
037300     DISPLAY 'CVALDRV - COMPTES DEMANDES   CHARGES : ' W-REQ-COUNT
037400     DISPLAY 'CVALDRV - POSITIONS          CHARGEES: ' W-POS-COUNT
037500     DISPLAY 'CVALDRV - COURS               CHARGES: ' W-PRC-COUNT
037600     DISPLAY 'CVALDRV - ELIGIBILITES        CHARGEES: ' W-ELG-COUNT
037700     DISPLAY 'CVALDRV - TAUX DE CHANGE      CHARGES: ' W-FXR-COUNT
037800     .
037900 2000-CHARGEMENT-TABLES-EXIT.
038000     EXIT.
038100 
038200*---  CHARGE LA LISTE DES COMPTES DEMANDES ET LA DEVISE DE SORTIE
038300 2100-CHARGE-COMPTES.
038400     PERFORM 2110-LIT-COMPTE UNTIL W-REQ-EOF
038500     .
038600 2100-CHARGE-COMPTES-EXIT.
038700     EXIT.
038800 
038900 2110-LIT-COMPTE.
039000     READ ACCOUNT-REQUEST-FILE
039100         AT END
039200             SET W-REQ-EOF TO TRUE
039300         NOT AT END
039400             IF W-REQ-COUNT < 500
039500                ADD 1 TO W-REQ-COUNT
039600                MOVE REQ-ACCOUNT-ID TO RQ-ACCOUNT-ID(W-REQ-COUNT)
039700                MOVE REQ-RPT-CCY    TO RQ-RPT-CCY(W-REQ-COUNT)
039800*               LA DEVISE DE RESTITUTION EST UNIQUE SUR LE LOT,
039900*               ON LA RETIENT SUR LA 1ERE LIGNE LUE
040000                IF W-REQ-COUNT = 1
040100                   MOVE REQ-RPT-CCY TO W-REPORT-CURRENCY
040200                END-IF
040300             END-IF
040400     END-READ
040500     .
040600 
040700*---  CHARGE TOUTES LES POSITIONS DU FICHIER POSITION-FILE
040800 2200-CHARGE-POSITIONS.
040900     PERFORM 2210-LIT-POSITION UNTIL W-POS-EOF
041000     .
041100 2200-CHARGE-POSITIONS-EXIT.
041200     EXIT.
041300 
041400 2210-LIT-POSITION.
041500     READ POSITION-FILE
041600         AT END
041700             SET W-POS-EOF TO TRUE
041800         NOT AT END
041900             IF W-POS-COUNT < 5000
042000                ADD 1 TO W-POS-COUNT
042100                MOVE POS-ACCOUNT-ID TO PT-ACCOUNT-ID(W-POS-COUNT)
042200                MOVE POS-ASSET-ID   TO PT-ASSET-ID(W-POS-COUNT)
042300                MOVE POS-QUANTITY   TO PT-QUANTITY(W-POS-COUNT)
042400             END-IF
042500     END-READ
042600     .
042700 
042800*---  CHARGE TOUS LES COURS DU FICHIER PRICE-FILE
042900 2300-CHARGE-PRIX.
043000     PERFORM 2310-LIT-PRIX UNTIL W-PRC-EOF
043100     .
043200 2300-CHARGE-PRIX-EXIT.
043300     EXIT.
043400 
043500 2310-LIT-PRIX.
043600     READ PRICE-FILE
043700         AT END
043800             SET W-PRC-EOF TO TRUE
043900         NOT AT END
044000             IF W-PRC-COUNT < 2000
044100                ADD 1 TO W-PRC-COUNT
044200                MOVE PRC-ASSET-ID    TO PC-ASSET-ID(W-PRC-COUNT)
044300                MOVE PRC-PRICE-AMT   TO PC-PRICE-AMT(W-PRC-COUNT)
044400                IF PRC-PRICE-CCY = SPACES
044500                   MOVE 'GBP'        TO PC-PRICE-CCY(W-PRC-COUNT)
044600                ELSE
044700                   MOVE PRC-PRICE-CCY TO PC-PRICE-CCY(W-PRC-COUNT)
044800                END-IF
044900             END-IF
045000     END-READ
045100     .
045200 
045300*---  CHARGE TOUTES LES ELIGIBILITES DU FICHIER ELIGIBILITY-FILE
045400 2400-CHARGE-ELIGIBILITE.
045500     PERFORM 2410-LIT-ELIGIBILITE UNTIL W-ELG-EOF
045600     .
045700 2400-CHARGE-ELIGIBILITE-EXIT.
045800     EXIT.
045900 
046000 2410-LIT-ELIGIBILITE.
046100     READ ELIGIBILITY-FILE
046200         AT END
046300             SET W-ELG-EOF TO TRUE
046400         NOT AT END
046500             IF W-ELG-COUNT < 5000
046600                ADD 1 TO W-ELG-COUNT
046700                MOVE ELG-ELIG-FLAG  TO EG-ELIG-FLAG(W-ELG-COUNT)
046800                MOVE ELG-ASSET-ID   TO EG-ASSET-ID(W-ELG-COUNT)
046900                MOVE ELG-ACCOUNT-ID TO EG-ACCOUNT-ID(W-ELG-COUNT)
047000                MOVE ELG-DISC-RATE  TO EG-DISC-RATE(W-ELG-COUNT)
047100             END-IF
047200     END-READ
047300     .
047400 
047500*---  CHARGE LA TABLE COMPLETE DES TAUX DE CHANGE (NON FILTREE)
047600 2500-CHARGE-TAUX-CHANGE.
047700     PERFORM 2510-LIT-TAUX-CHANGE UNTIL W-FXR-EOF
047800     .
047900 2500-CHARGE-TAUX-CHANGE-EXIT.
048000     EXIT.
048100 
048200 2510-LIT-TAUX-CHANGE.
048300     READ FXRATE-FILE
048400         AT END
048500             SET W-FXR-EOF TO TRUE
048600         NOT AT END
048700             IF W-FXR-COUNT < 200
048800                ADD 1 TO W-FXR-COUNT
048900                MOVE FXR-CCY-CODE TO FX-CCY-CODE(W-FXR-COUNT)
049000                MOVE FXR-FX-MULT  TO FX-FX-MULT(W-FXR-COUNT)
049100             END-IF
049200     END-READ
049300     .
049400 
049500***************************************************************
049600* POUR CHAQUE COMPTE DEMANDE, DANS L'ORDRE DE LA DEMANDE :     *
049700* RECHERCHE DE SES POSITIONS, APPEL DE LA CALCULETTE CVALCALC  *
049800* SI AU MOINS UNE POSITION TROUVEE, ECRITURE DE LA LIGNE DE    *
049900* VALORISATION EN SORTIE. UN COMPTE SANS POSITION NE PRODUIT   *
050000* AUCUNE LIGNE (CF REGLE DE GESTION 8).                        *
050100***************************************************************
050200 3000-TRAITE-COMPTES-DEMANDES.
050300     PERFORM 3100-TRAITE-UN-COMPTE
050400        VARYING IDX-RQ FROM 1 BY 1
050500        UNTIL IDX-RQ > W-REQ-COUNT
050600     .
050700 3000-TRAITE-COMPTES-DEMANDES-EXIT.
050800     EXIT.
050900 
051000 3100-TRAITE-UN-COMPTE.
051100     MOVE 'N' TO W-POS-TROUVE-SW
051200 
051300*    CONSTITUE LA SOUS-TABLE DES POSITIONS DU COMPTE COURANT
051400*    (BALAYAGE COMPLET DE LA TABLE POSITION, PREMIERE PASSE
051500*    POUR SAVOIR SI LE COMPTE EXISTE DANS LES POSITIONS)
051600     PERFORM 3110-CHERCHE-POSITION-COMPTE
051700        VARYING IDX-PT FROM 1 BY 1
051800        UNTIL IDX-PT > W-POS-COUNT
051900 
052000     IF W-POS-TROUVE
052100        CALL 'CVALCALC' USING
052200             RQ-ACCOUNT-ID(IDX-RQ)
052300             W-POSITION-TABLE
052400             W-POS-COUNT
052500             W-PRICE-TABLE
052600             W-PRC-COUNT
052700             W-ELIGIBILITY-TABLE
052800             W-ELG-COUNT
052900             W-FXRATE-TABLE
053000             W-FXR-COUNT
053100             W-REPORT-CURRENCY
053200             W-COLLATERAL-VALUE
053300             W-MARKET-VALUE
053400             CR RC
053500        END-CALL
053600 
053700        MOVE RQ-ACCOUNT-ID(IDX-RQ) TO VAL-ACCOUNT-ID
053800        MOVE W-COLLATERAL-VALUE    TO VAL-COLL-VALUE
053900        MOVE W-MARKET-VALUE        TO VAL-MKT-VALUE
054000        WRITE VAL-VALOUTREC
054100 
054200        ADD 1 TO W-CPT-COMPTES-OK
054300        ADD W-COLLATERAL-VALUE TO W-TOT-COLLATERAL
054400        ADD W-MARKET-VALUE     TO W-TOT-MARKET
054500     END-IF
054600     .
054700 
054800*    SIMPLE TEST DE PRESENCE SUR TOUTE LA TABLE POSITION : SI AU
054900*    MOINS UNE LIGNE PORTE LE COMPTE COURANT, LE COMMUTATEUR EST
055000*    POSITIONNE (LE COMPTE EST ENSUITE TRAITE AVEC TOUTES SES
055100*    POSITIONS PAR CVALCALC, QUI REFAIT SON PROPRE BALAYAGE CIBLE)
055200 3110-CHERCHE-POSITION-COMPTE.
055300     IF PT-ACCOUNT-ID(IDX-PT) = RQ-ACCOUNT-ID(IDX-RQ)
055400        MOVE 'Y' TO W-POS-TROUVE-SW
055500     END-IF
055600     .
055700 
055800***************************************************************
055900* FERMETURE DE TOUS LES FICHIERS DU LOT                        *
056000***************************************************************
056100 9000-FERMETURE-FICHIERS.
056200     CLOSE ACCOUNT-REQUEST-FILE
056300           POSITION-FILE
056400           PRICE-FILE
056500           ELIGIBILITY-FILE
056600           FXRATE-FILE
056700           VALUATION-OUTPUT-FILE
056800     .
056900 9000-FERMETURE-FICHIERS-EXIT.
057000     EXIT.
057100 
057200 END PROGRAM CVALDRV.
