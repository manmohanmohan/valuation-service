000100******************************************************************
000200*    COPYBOOK XPRCFLD                                            *
000300*    ZONE GENERIQUE D'UNE LIGNE DE COURS DE VALEUR                *
000400*    A INCORPORER PAR  COPY XPRCFLD REPLACING 'X' BY <PREFIXE>    *
000500*    USAGE 1 : PREFIXE PRC  (ARTICLE FICHIER PRICE-FILE)          *
000600*    USAGE 2 : PREFIXE PC   (LIGNE DE LA TABLE EN MEMOIRE)        *
000700******************************************************************
000800    10  X-ASSET-ID                PIC X(10).
000900    10  X-PRICE-AMT               PIC S9(7)V9(4).
001000    10  X-PRICE-CCY               PIC X(03).
001100*    RESERVE POUR EXTENSION FUTURE DE L'ARTICLE COURS
001200    10  X-FILLER                  PIC X(05).
