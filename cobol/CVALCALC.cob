000100*********************************************************
000200* PROGRAMME CVALCALC                                    *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CALCULETTE DE VALORISATION D'UN COMPTE DE GARDE/       *
000600* COURTAGE, APPELEE PAR LE PILOTE CVALDRV UNE FOIS PAR   *
000700* COMPTE DEMANDE. PARCOURT LES POSITIONS DU COMPTE,      *
000800* VALORISE CHAQUE LIGNE EN USD VIA LES COURS ET LES TAUX *
000900* DE CHANGE, APPLIQUE LA DECOTE D'ELIGIBILITE COLLATERAL *
001000* ET RESTITUE LES DEUX TOTAUX CONVERTIS DANS LA DEVISE   *
001100* DE RESTITUTION DEMANDEE PAR LE COMPTE APPELANT.        *
001200*                                                       *
001300*********************************************************
001400*---------------------------------------------------------------*
001500*    HISTORIQUE DES MODIFICATIONS                               *
001600*---------------------------------------------------------------*
001700* 15/04/87 JRM  CREATION INITIALE DE LA CALCULETTE - LOT VALO01 *
001800* 02/09/87 JRM  AJOUT BALAYAGE ELIGIBILITE PREMIERE OCCURRENCE  *
001900* 11/01/88 DPL  CORRECTIF PRIX NON TROUVE - POSITION IGNOREE    *
002000* 23/06/88 DPL  AJOUT TRACE CONSOLE LIGNE NON VALORISEE         *
002100* 30/11/88 JRM  REVUE TAILLE TABLES (TICKET VALO-0051)          *
002200* 14/03/89 BPR  CORRECTIF DEVISE DE COURS NON RENSEIGNEE        *
002300* 19/09/89 BPR  AJOUT COMMENTAIRES BANNIERE PARAGRAPHES         *
002400* 02/05/90 JRM  MISE A NIVEAU COMMENTAIRES PARAGRAPHES          *
002500* 27/11/90 DPL  AJOUT VUE ECLATEE DU PRIX USD POUR TRACE        *
002600* 08/02/91 BPR  CORRECTIF DEVISE DE RESTITUTION NON TROUVEE     *
002700* 17/07/91 JRM  AJOUT REDEFINES VUE SIGNE DE LA QUANTITE        *
002800* 05/01/92 DPL  REVUE NOM PARAGRAPHES SELON NORME LOT VALO      *
002900* 22/08/92 BPR  CORRECTIF ARRONDI APPLIQUE APRES CONVERSION     *
003000* 13/02/93 JRM  AJOUT COMMENTAIRES BANNIERE PARAGRAPHES MAJEURS *
003100* 09/10/93 DPL  REVUE GESTION DECOTE ELIGIBILITE PAR DEFAUT     *
003200* 21/04/94 BPR  AUGMENTATION TAILLE TABLE ELIGIBILITE - INC0133 *
003300* 03/12/94 JRM  NETTOYAGE ZONES DE TRAVAIL INUTILISEES          *
003400* 16/06/95 DPL  CORRECTIF LECTURE TAUX DE CHANGE DOUBLONS       *
003500* 30/01/96 BPR  AJOUT CODE RETOUR DEVISE DE SORTIE INCONNUE     *
003600* 11/09/96 JRM  REVUE PERFORMANCE BOUCLE RECH-PRIX              *
003700* 25/03/97 DPL  CORRECTIF ARRONDI - INC0189                     *
003800* 08/10/97 BPR  PASSAGE COMP POUR LES INDICES DE TABLE          *
003900* 19/02/98 JRM  PREPARATION PASSAGE AN2000 - PHASE 1            *
004000* 14/09/98 DPL  PASSAGE AN2000 - REVUE ZONE VERSION             *
004100* 22/01/99 BPR  PASSAGE AN2000 - RECETTE SOLDEE - TICKET Y2K-031*
004200* 06/07/99 JRM  NETTOYAGE FINAL PASSAGE AN2000                  *
004300* 17/03/00 DPL  CORRECTIF LIBELLE TRACE CONSOLE                 *
004400* 09/11/01 BPR  AJOUT CONTROLE QUANTITE NEGATIVE (VENTE A DECOUVERT)*
004500* 04/05/04 JRM  REVUE COMMENTAIRES SUITE AUDIT INTERNE          *
004600* 12/08/09 DPL  AUGMENTATION TAILLE TABLE POSITION - INC0311    *
004700*---------------------------------------------------------------*
004800 
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    CVALCALC.
005100 AUTHOR.        J. R. MERCIER.
005200 INSTALLATION.  DIRECTION DES SYSTEMES - LOT VALORISATION.
005300 DATE-WRITTEN.  15/04/87.
005400 DATE-COMPILED.
005500 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.
005600 
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.        IBM-370.
006000 OBJECT-COMPUTER.        IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS NUM-CLASS   IS '0' THRU '9'
006400     UPSI-0 ON STATUS IS TRACE-ON
006500            OFF STATUS IS TRACE-OFF.
006600 
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
007100-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
007200-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
007300 
007400 01  VERSION               PIC X(23) VALUE 'CVALCALC 05 DU 12/08/09'.
007500 
007600*--- COMMUTATEURS DE BALAYAGE DES TABLES -------------------------
007700 01  W-SWITCHES.
007800     05  W-PRIX-TROUVE-SW      PIC X  VALUE 'N'.
007900         88  W-PRIX-TROUVE            VALUE 'Y'.
008000     05  W-TAUX-TROUVE-SW PIC X  VALUE 'N'.
008100         88  W-TAUX-TROUVE      VALUE 'Y'.
008200     05  FILLER                PIC X(05).
008300 
008400*--- INDICES DE PARCOURS DE TABLE (COMP) --------------------------
008500 01  W-INDICES.
008600     05  IND-PC                PIC S9(4)  COMP  VALUE ZERO.       CR081097
008700     05  IND-EG                PIC S9(4)  COMP  VALUE ZERO.       CR081097
008800     05  IND-FX                PIC S9(4)  COMP  VALUE ZERO.       CR081097
008900     05  FILLER                PIC X(02).
009000 
009100*--- ZONE DE TRAVAIL POUR LA POSITION EN COURS DE VALORISATION ---
009200 01  W-ZONE-CALCUL.
009300     05  W-QUANTITE-COURANTE   PIC S9(7).
009400*    VUE SIGNE/GRANDEUR DE LA QUANTITE, UTILISEE PAR LA TRACE DES
009500*    VENTES A DECOUVERT (QUANTITE NEGATIVE - CF CONTROLE INC0189)
009600     05  W-QTE-VUE REDEFINES W-QUANTITE-COURANTE.                 CR170791
009700         10  W-QTE-SIGNE       PIC S9(1).
009800         10  W-QTE-RESTE       PIC 9(6).
009900     05  W-DISCOUNT-COURANT    PIC S9(1)V9(4).
010000*    VUE ECLATEE DU TAUX DE DECOTE (ENTIER/DECIMALES) POUR TRACE
010100     05  W-DISC-VUE REDEFINES W-DISCOUNT-COURANT.                 CR221-92
010200         10  W-DISC-ENT        PIC S9(1).
010300         10  W-DISC-DEC        PIC 9(4).
010400     05  W-USD-PRICE           PIC S9(10)V9(6).
010500*    VUE ECLATEE DU PRIX USD (ENTIER/DECIMALES) POUR TRACE CONSOLE
010600     05  W-USD-PRICE-VUE REDEFINES W-USD-PRICE.                   CR271190
010700         10  W-USD-PRICE-ENT   PIC S9(10).
010800         10  W-USD-PRICE-DEC   PIC 9(6).
010900     05  FILLER                PIC X(05).
011000 
011100*--- ACCUMULATEURS USD DU COMPTE EN COURS DE VALORISATION --------
011200 01  W-ACCUMULATEURS.
011300     05  W-USD-MARKET          PIC S9(15)V9(6) VALUE ZERO.
011400     05  W-USD-COLLATERAL      PIC S9(15)V9(6) VALUE ZERO.
011500     05  FILLER                PIC X(05).
011600 
011700*--- ZONE DE CALCUL INTERMEDIAIRE D'UNE LIGNE DE POSITION --------
011800 01  W-LIGNE-CALCUL.
011900     05  W-LIGNE-MARKET        PIC S9(17)V9(6).
012000     05  W-LIGNE-COLLATERAL    PIC S9(17)V9(6).
012100     05  FILLER                PIC X(05).
012200 
012300*--- TAUX DE CHANGE DE LA DEVISE DE RESTITUTION, UNE FOIS TROUVE -
012400 01  W-FX-MULT-SORTIE          PIC S9(3)V9(6) VALUE ZERO.
012500 
012600 LINKAGE SECTION.
012700*--- COMPTE A VALORISER -------------------------------------------
012800 01  LK-ACCOUNT-ID             PIC X(10).
012900 
013000*--- TABLE DES POSITIONS (CHARGEE PAR CVALDRV, TOUS LES COMPTES) -
013100 01  LK-POSITION-TABLE.
013200     05  PT-ROW OCCURS 5000 TIMES INDEXED BY IDX-PT.
013300         COPY XPOSFLD REPLACING 'X' BY 'PT'.
013400 01  LK-POS-COUNT              PIC S9(4)  COMP.
013500 
013600*--- TABLE DES COURS (CHARGEE PAR CVALDRV, TOUS LES ACTIFS) ------
013700 01  LK-PRICE-TABLE.
013800     05  PC-ROW OCCURS 2000 TIMES INDEXED BY IDX-PC.
013900         COPY XPRCFLD REPLACING 'X' BY 'PC'.
014000 01  LK-PRC-COUNT              PIC S9(4)  COMP.
014100 
014200*--- TABLE DES ELIGIBILITES (CHARGEE PAR CVALDRV) ----------------
014300 01  LK-ELIGIBILITY-TABLE.
014400     05  EG-ROW OCCURS 5000 TIMES INDEXED BY IDX-EG.
014500         COPY XELGFLD REPLACING 'X' BY 'EG'.
014600 01  LK-ELG-COUNT              PIC S9(4)  COMP.
014700 
014800*--- TABLE DES TAUX DE CHANGE (CHARGEE PAR CVALDRV) --------------
014900 01  LK-FXRATE-TABLE.
015000     05  FX-ROW OCCURS 200 TIMES INDEXED BY IDX-FX.
015100         COPY XFXRFLD REPLACING 'X' BY 'FX'.
015200 01  LK-FXR-COUNT              PIC S9(4)  COMP.
015300 
015400*--- DEVISE DE RESTITUTION DEMANDEE -------------------------------
015500 01  LK-REPORT-CURRENCY        PIC X(03).
015600 
015700*--- ZONES DE RETOUR DES DEUX TOTAUX CONVERTIS --------------------
015800 01  LK-COLLATERAL-VALUE       PIC S9(9)V9(2).
015900 01  LK-MARKET-VALUE           PIC S9(9)V9(2).
016000 
016100 01  CR                        PIC 9(2).
016200 01  RC                        PIC 9(2).
016300 
016400 PROCEDURE DIVISION USING LK-ACCOUNT-ID
016500                           LK-POSITION-TABLE
016600                           LK-POS-COUNT
016700                           LK-PRICE-TABLE
016800                           LK-PRC-COUNT
016900                           LK-ELIGIBILITY-TABLE
017000                           LK-ELG-COUNT
017100                           LK-FXRATE-TABLE
017200                           LK-FXR-COUNT
017300                           LK-REPORT-CURRENCY
017400                           LK-COLLATERAL-VALUE
017500                           LK-MARKET-VALUE
017600                           CR RC.
017700*=================================================================
017800 
017900***************************************************************
018000* PARAGRAPHE PRINCIPAL - VALORISATION D'UN COMPTE              *
018100***************************************************************
018200 0000-CALCULE-VALORISATION.
018300 
018400     MOVE ZERO TO CR RC
018500     MOVE ZERO TO W-USD-MARKET W-USD-COLLATERAL
018600     MOVE ZERO TO LK-COLLATERAL-VALUE LK-MARKET-VALUE
018700 
018800     PERFORM 1000-TRAITE-UNE-POSITION
018900        THRU 1000-TRAITE-UNE-POSITION-EXIT
019000        VARYING IDX-PT FROM 1 BY 1
019100        UNTIL IDX-PT > LK-POS-COUNT
019200 
019300     PERFORM 3000-CONVERTIT-DEVISE-SORTIE
019400        THRU 3000-CONVERTIT-DEVISE-SORTIE-EXIT
019500 
019600     GOBACK
019700     .
019800 
019900***************************************************************
020000* POUR CHAQUE LIGNE DE POSITION DU COMPTE DEMANDE : RECHERCHE   *
020100* DU COURS, CALCUL DU PRIX USD, RECHERCHE DE LA DECOTE          *
020200* D'ELIGIBILITE ET ACCUMULATION DES DEUX TOTAUX USD.            *
020300* LES POSITIONS D'AUTRES COMPTES SONT IGNOREES (LA TABLE        *
020400* CONTIENT TOUTES LES POSITIONS CHARGEES PAR LE PILOTE).        *
020500***************************************************************
020600 1000-TRAITE-UNE-POSITION.
020700 
020800     IF PT-ACCOUNT-ID(IDX-PT) NOT = LK-ACCOUNT-ID
020900        GO TO 1000-TRAITE-UNE-POSITION-EXIT
021000     END-IF
021100 
021200     MOVE PT-QUANTITY(IDX-PT)  TO W-QUANTITE-COURANTE
021300 
021400*    QUANTITE NEGATIVE = POSITION A DECOUVERT, LE CALCUL SUIT LE
021500*    MEME CHEMIN, AUCUN REJET DE LIGNE (CF REGLE DE GESTION 7)
021600 
021700     PERFORM 2100-RECH-PRIX
021800        THRU 2100-RECH-PRIX-EXIT
021900 
022000     IF NOT W-PRIX-TROUVE
022100*       AUCUN COURS POUR CET ACTIF : LA LIGNE NE CONTRIBUE A
022200*       AUCUN DES DEUX TOTAUX (CF REGLE DE GESTION 2)
022300        DISPLAY 'CVALCALC - COURS NON TROUVE, LIGNE IGNOREE : '
022400                PT-ASSET-ID(IDX-PT)
022500        GO TO 1000-TRAITE-UNE-POSITION-EXIT
022600     END-IF
022700 
022800     PERFORM 2200-CALCULE-PRIX-USD
022900        THRU 2200-CALCULE-PRIX-USD-EXIT
023000 
023100     PERFORM 2300-RECH-ELIGIBILITE
023200        THRU 2300-RECH-ELIGIBILITE-EXIT
023300 
023400     COMPUTE W-LIGNE-MARKET =
023500             W-USD-PRICE * W-QUANTITE-COURANTE
023600 
023700     COMPUTE W-LIGNE-COLLATERAL =
023800             W-USD-PRICE * W-QUANTITE-COURANTE * W-DISCOUNT-COURANT
023900 
024000     ADD W-LIGNE-MARKET     TO W-USD-MARKET
024100     ADD W-LIGNE-COLLATERAL TO W-USD-COLLATERAL
024200     .
024300 1000-TRAITE-UNE-POSITION-EXIT.
024400     EXIT.
024500 
024600*    RECHERCHE DU COURS DE L'ACTIF DE LA LIGNE COURANTE. LE
024700*    COURS EST DEJA EN USD SI LA DEVISE DE COTATION EST VIDE
024800*    (PAR DEFAUT GBP, CF CVALDRV) OU DANS UNE AUTRE DEVISE.
024900 2100-RECH-PRIX.
025000     MOVE 'N' TO W-PRIX-TROUVE-SW
025100     PERFORM 2110-COMPARE-PRIX
025200        VARYING IDX-PC FROM 1 BY 1
025300        UNTIL IDX-PC > LK-PRC-COUNT OR W-PRIX-TROUVE
025400     .
025500 2100-RECH-PRIX-EXIT.
025600     EXIT.
025700 
025800 2110-COMPARE-PRIX.
025900     IF PC-ASSET-ID(IDX-PC) = PT-ASSET-ID(IDX-PT)
026000        MOVE 'Y' TO W-PRIX-TROUVE-SW
026100     END-IF
026200     .
026300 
026400*    CONVERSION DU PRIX COTE EN USD VIA LE TAUX DE CHANGE DE LA
026500*    DEVISE DE COTATION. AUCUN TAUX TROUVE = MULTIPLICATEUR 0
026600*    (CF REGLE DE GESTION 1).
026700 2200-CALCULE-PRIX-USD.
026800     MOVE ZERO TO W-USD-PRICE
026900     MOVE 'N'  TO W-TAUX-TROUVE-SW
027000     PERFORM 2210-COMPARE-TAUX-COURS
027100        VARYING IDX-FX FROM 1 BY 1
027200        UNTIL IDX-FX > LK-FXR-COUNT OR W-TAUX-TROUVE
027300 
027400     IF W-TAUX-TROUVE
027500        COMPUTE W-USD-PRICE =
027600                PC-PRICE-AMT(IDX-PC) * FX-FX-MULT(IDX-FX)
027700     END-IF
027800     .
027900 2200-CALCULE-PRIX-USD-EXIT.
028000     EXIT.
028100 
028200 2210-COMPARE-TAUX-COURS.
028300     IF FX-CCY-CODE(IDX-FX) = PC-PRICE-CCY(IDX-PC)
028400        MOVE 'Y' TO W-TAUX-TROUVE-SW
028500     END-IF
028600     .
028700 
028800*    RECHERCHE DE LA DECOTE D'ELIGIBILITE DU COUPLE ACTIF/COMPTE.
028900*    PREMIERE LIGNE D'ELIGIBILITE TROUVEE QUI PORTE LES DEUX
029000*    (CF REGLE DE GESTION 3) ; AUCUNE CORRESPONDANCE = DECOTE 0.
029100*    LE DRAPEAU ELIGIBLE-FLAG N'EST PAS CONSULTE ICI.
029200 2300-RECH-ELIGIBILITE.
029300     MOVE ZERO TO W-DISCOUNT-COURANT
029400     MOVE 'N'  TO W-TAUX-TROUVE-SW
029500     PERFORM 2310-COMPARE-ELIGIBILITE
029600        VARYING IDX-EG FROM 1 BY 1
029700        UNTIL IDX-EG > LK-ELG-COUNT OR W-TAUX-TROUVE
029800 
029900     IF W-TAUX-TROUVE
030000        MOVE EG-DISC-RATE(IDX-EG) TO W-DISCOUNT-COURANT
030100     END-IF
030200     .
030300 2300-RECH-ELIGIBILITE-EXIT.
030400     EXIT.
030500 
030600 2310-COMPARE-ELIGIBILITE.
030700     IF EG-ASSET-ID(IDX-EG)   = PT-ASSET-ID(IDX-PT)
030800        AND EG-ACCOUNT-ID(IDX-EG) = LK-ACCOUNT-ID
030900        MOVE 'Y' TO W-TAUX-TROUVE-SW
031000     END-IF
031100     .
031200 
031300***************************************************************
031400* CONVERSION DES DEUX TOTAUX USD DANS LA DEVISE DE RESTITUTION *
031500* DEMANDEE PAR LE COMPTE APPELANT, PUIS ARRONDI A 2 DECIMALES  *
031600* AU PLUS PRES (CF REGLES DE GESTION 5 ET 6). UNE DEVISE DE    *
031700* RESTITUTION ABSENTE DE LA TABLE DES TAUX, OU DE MULTIPLICA-  *
031800* TEUR NUL, FORCE LES DEUX TOTAUX EN SORTIE A ZERO.             *
031900***************************************************************
032000 3000-CONVERTIT-DEVISE-SORTIE.
032100     MOVE ZERO TO W-FX-MULT-SORTIE
032200     MOVE 'N'  TO W-TAUX-TROUVE-SW
032300     PERFORM 3100-COMPARE-TAUX-SORTIE
032400        VARYING IDX-FX FROM 1 BY 1
032500        UNTIL IDX-FX > LK-FXR-COUNT OR W-TAUX-TROUVE
032600 
032700     IF W-TAUX-TROUVE AND FX-FX-MULT(IDX-FX) NOT = ZERO
032800        MOVE FX-FX-MULT(IDX-FX) TO W-FX-MULT-SORTIE
032900        COMPUTE LK-MARKET-VALUE ROUNDED =                          INC0189
033000                W-USD-MARKET / W-FX-MULT-SORTIE
033100        COMPUTE LK-COLLATERAL-VALUE ROUNDED =                      INC0189
033200                W-USD-COLLATERAL / W-FX-MULT-SORTIE
033300     ELSE
033400*       DEVISE DE RESTITUTION INCONNUE OU TAUX NUL : LES DEUX
033500*       TOTAUX SONT FORCES A ZERO, QUEL QUE SOIT LE CUMUL USD
033600        MOVE ZERO TO LK-MARKET-VALUE LK-COLLATERAL-VALUE
033700        MOVE 04   TO CR                                           CR300196
033800        MOVE 01   TO RC
033900        DISPLAY 'CVALCALC - DEVISE DE RESTITUTION INCONNUE : '
034000                LK-REPORT-CURRENCY
034100     END-IF
034200     .
034300 3000-CONVERTIT-DEVISE-SORTIE-EXIT.
034400     EXIT.
034500 
034600 3100-COMPARE-TAUX-SORTIE.
034700     IF FX-CCY-CODE(IDX-FX) = LK-REPORT-CURRENCY
034800        MOVE 'Y' TO W-TAUX-TROUVE-SW
034900     END-IF
035000     .
035100 
035200 END PROGRAM CVALCALC.
